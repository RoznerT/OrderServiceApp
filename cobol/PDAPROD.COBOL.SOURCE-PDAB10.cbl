       IDENTIFICATION DIVISION.                                         00001000
       PROGRAM-ID. PDAB10.                                              00002000
       AUTHOR. R. HALVERSEN.                                            00003000
       INSTALLATION. COMPUWARE CORPORATION.                             00004000
       DATE-WRITTEN. 01/14/87.                                          00005000
       DATE-COMPILED.                                                   00006000
       SECURITY. COMPUWARE CORPORATION PROPRIETARY - INTERNAL USE.      00007000
      *                                                                 00008000
      ******************************************************************00009000
      *                 PRODUCT DEMONSTRATION APPLICATION (PDA)       * 00010000
      *                       COMPUWARE CORPORATION                   * 00011000
      *                                                               * 00012000
      * PROGRAM :   PDAB10                                            * 00013000
      *                                                               * 00014000
      * FUNCTION:   PROGRAM PDAB10 IS A BATCH PROGRAM THAT READS      * 00015000
      *             INCOMING ORDER REQUESTS, VALIDATES AND REGISTERS  * 00016000
      *             EACH ORDER, CALLS PDASP3 TO ADJUDICATE ITEM       * 00017000
      *             AVAILABILITY, UPDATES THE ORDER MASTER WITH THE   * 00018000
      *             FINAL STATUS, AND PRINTS A CUSTOMER NOTIFICATION  * 00019000
      *             REPORT WITH END OF JOB CONTROL TOTALS.            * 00020000
      *                                                               * 00021000
      * FILES   :   ORDER REQUEST FILE   -  LINE SEQ      (READ)      * 00022000
      *             ORDER MASTER FILE    -  LINE SEQ      (OUTPUT)    * 00023000
      *             NOTIFICATION REPORT  -  PRINT         (OUTPUT)    * 00024000
      *                                                               * 00025000
      * CALLS   :   PDASP3  -  INVENTORY CHECK COORDINATOR            * 00026000
      *                                                               * 00027000
      ******************************************************************00028000
      *             PROGRAM CHANGE LOG                                * 00029000
      *             -------------------                               * 00030000
      *                                                               * 00031000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00032000
      *  --------   --------------------  --------------------------  * 00033000
      *  01/14/87   RAH                   INITIAL CODING - ORDER      * 00034000
      *                                   INTAKE AND AVAILABILITY     * 00035000
      *                                   ADJUDICATION BATCH          * 00036000
      *  03/02/87   RAH                   ADDED VALIDATION FOR        * 00037000
      *                                   BLANK CUSTOMER NAME         * 00038000
      *  09/18/87   TDO                   CORRECTED ORDER-ID          * 00039000
      *                                   SEQUENCE RESET ON RESTART   * 00040000
      *  02/11/88   TDO                   ADDED REJECTED ORDER        * 00041000
      *                                   NOTIFICATION BLOCK          * 00042000
      *  07/06/89   MAS                   CONTROL BREAK RESET OF      * 00043000
      *                                   ITEM COUNT WAS INCORRECT    * 00044000
      *                                   WHEN REQUEST-ID REPEATED    * 00045000
      *  05/23/91   MAS                   ADDED END OF JOB CONTROL    * 00046000
      *                                   TOTALS TO NOTIFICATION RPT  * 00047000
      *  11/14/93   DPL                   CHANGED ORDER-ID BUILD TO   * 00048000
      *                                   9(09) ZERO FILLED SEQUENCE  * 00049000
      *  08/02/95   DPL                   ADDED REF MOD MOVE OF       * 00050000
      *                                   ORDER-ID PREFIX/NUMBER      * 00051000
      *  02/03/99   JMB                   Y2K REMEDIATION - WINDOWED  * 00052000
      *                                   2 DIGIT YEAR FROM ACCEPT    * 00053000
      *                                   FROM DATE.  CUTOFF YY 50    * 00054000
      *  11/09/99   JMB                   VERIFIED OM-CREATED-DATE    * 00055000
      *                                   AND OM-LAST-UPDATED ROLL    * 00056000
      *                                   PROPERLY INTO YEAR 2000     * 00057000
      *  06/21/01   KLA                   ADDED TOP-OF-FORM BREAK     * 00058000
      *                                   BEFORE CONTROL TOTALS       * 00059000
      *  04/17/03   PRV                   CORRECTED UNAVAILABLE ITEM  * 00060000
      *                                   LIST TRUNCATION AT 20       * 00061000
      *                                   ENTRIES PER IR LAYOUT       * 00062000
      *                                                               * 00063000
      ******************************************************************00064000
           EJECT                                                        00065000
       ENVIRONMENT DIVISION.                                            00066000
       CONFIGURATION SECTION.                                           00067000
       SPECIAL-NAMES.                                                   00068000
           C01 IS TOP-OF-FORM.                                          00069000
       INPUT-OUTPUT SECTION.                                            00070000
       FILE-CONTROL.                                                    00071000
           SELECT ORDER-REQUEST-IN    ASSIGN TO ORDREQIN                00072000
               ORGANIZATION IS LINE SEQUENTIAL                          00073000
               FILE STATUS IS WS-ORDREQ-STATUS.                         00074000
           SELECT ORDER-MASTER-OUT    ASSIGN TO ORDMSTOT                00075000
               ORGANIZATION IS LINE SEQUENTIAL                          00076000
               FILE STATUS IS WS-ORDMST-STATUS.                         00077000
           SELECT NOTICE-RPT-OUT      ASSIGN TO NOTICEPT                00078000
               ORGANIZATION IS LINE SEQUENTIAL                          00079000
               FILE STATUS IS WS-NOTICEPT-STATUS.                       00080000
           EJECT                                                        00081000
       DATA DIVISION.                                                   00082000
       FILE SECTION.                                                    00083000
       FD  ORDER-REQUEST-IN                                             00084000
           LABEL RECORDS ARE STANDARD                                   00085000
           RECORDING MODE IS F                                          00086000
           RECORD CONTAINS 83 CHARACTERS.                               00087000
       01  ORDER-REQUEST-IN-REC        PIC X(83).                       00088000
           EJECT                                                        00089000
       FD  ORDER-MASTER-OUT                                             00090000
           LABEL RECORDS ARE STANDARD                                   00091000
           RECORDING MODE IS F                                          00092000
           RECORD CONTAINS 90 CHARACTERS.                               00093000
       01  ORDER-MASTER-OUT-REC        PIC X(90).                       00094000
           EJECT                                                        00095000
       FD  NOTICE-RPT-OUT                                               00096000
           LABEL RECORDS ARE STANDARD                                   00097000
           RECORDING MODE IS F                                          00098000
           RECORD CONTAINS 132 CHARACTERS.                              00099000
       01  NOTICE-RPT-REC              PIC X(132).                      00100000
           EJECT                                                        00101000
       WORKING-STORAGE SECTION.                                         00102000
      ******************************************************************00103000
      *    SWITCHES                                                   * 00104000
      ******************************************************************00105000
       01  WS-SWITCHES.                                                 00106000
           05  WS-END-OF-PROCESS-SW    PIC X     VALUE SPACES.          00107000
               88  END-OF-PROCESS                VALUE 'Y'.             00108000
           05  WS-ORDER-VALID-SW       PIC X     VALUE 'Y'.             00109000
               88  ORDER-IS-VALID                VALUE 'Y'.             00110000
               88  ORDER-IS-INVALID              VALUE 'N'.             00111000
           05  FILLER                  PIC X(08) VALUE SPACES.          00112000
      ******************************************************************00113000
      *    MISCELLANEOUS WORK FIELDS                                  * 00114000
      ******************************************************************00115000
       01  WS-MISCELLANEOUS-FIELDS.                                     00116000
           05  WS-RETURN-CODE          PIC 9(04) VALUE ZEROES COMP.     00117000
           05  WS-ORDREQ-STATUS        PIC XX    VALUE SPACES.          00118000
               88  ORDREQ-OK                     VALUE '  ' '00'.       00119000
               88  ORDREQ-END                    VALUE '10'.            00120000
           05  WS-ORDMST-STATUS        PIC XX    VALUE SPACES.          00121000
           05  WS-NOTICEPT-STATUS      PIC XX    VALUE SPACES.          00122000
           05  WS-LINE-CNT             PIC S9(03) VALUE ZERO COMP-3.    00123000
           05  WS-NEXT-ORDER-SEQ       PIC S9(09) VALUE ZERO COMP-3.    00124000
           05  FILLER                  PIC X(08) VALUE SPACES.          00125000
       01  WS-TODAY.                                                    00126000
           05  WS-TODAY-YY             PIC 99.                          00127000
           05  WS-TODAY-MM             PIC 99.                          00128000
           05  WS-TODAY-DD             PIC 99.                          00129000
           05  FILLER                  PIC X(02) VALUE SPACES.          00130000
       01  WS-TODAY-R  REDEFINES WS-TODAY                               00131000
                                       PIC 9(06).                       00132000
       01  WS-PROCESSING-DATE-AREA.                                     00133000
           05  WS-PROCESSING-DATE      PIC 9(08) VALUE ZEROES.          00134000
           05  FILLER                  PIC X(02) VALUE SPACES.          00135000
       01  WS-PROCESSING-DATE-X REDEFINES WS-PROCESSING-DATE-AREA.      00136000
           05  WS-PD-CENTURY           PIC 99.                          00137000
           05  WS-PD-YY                PIC 99.                          00138000
           05  WS-PD-MM                PIC 99.                          00139000
           05  WS-PD-DD                PIC 99.                          00140000
           05  FILLER                  PIC X(02).                       00141000
       01  WS-ORDER-ID-BUILD.                                           00142000
           05  WS-OID-PREFIX           PIC X(03) VALUE 'ORD'.           00143000
           05  WS-OID-NUMBER           PIC 9(09).                       00144000
           05  FILLER                  PIC X(04) VALUE SPACES.          00145000
       01  WS-CONTROL-BREAK-FIELDS.                                     00146000
           05  WS-PRIOR-REQUEST-ID     PIC X(20) VALUE SPACES.          00147000
           05  WS-CURRENT-ITEM-CNT     PIC S9(04) VALUE ZERO COMP.      00148000
           05  FILLER                  PIC X(06) VALUE SPACES.          00149000
       01  WS-SUBSCRIPTS.                                               00150000
           05  WS-ITEM-IX              PIC S9(04) VALUE ZERO COMP.      00151000
           05  WS-UNAVAIL-IX           PIC S9(04) VALUE ZERO COMP.      00152000
           05  FILLER                  PIC X(04) VALUE SPACES.          00153000
       01  WS-VALIDATION-AREA.                                          00154000
           05  WS-VALIDATION-MSG       PIC X(60) VALUE SPACES.          00155000
           05  FILLER                  PIC X(20) VALUE SPACES.          00156000
       01  WS-TOTALS-ACCUM.                                             00157000
           05  WS-TOT-ORDERS-READ      PIC S9(7) VALUE ZERO COMP-3.     00158000
           05  WS-TOT-ORDERS-APPR      PIC S9(7) VALUE ZERO COMP-3.     00159000
           05  WS-TOT-ORDERS-REJ       PIC S9(7) VALUE ZERO COMP-3.     00160000
           05  WS-TOT-ITEMS-CHKD       PIC S9(7) VALUE ZERO COMP-3.     00161000
           05  WS-TOT-ITEMS-UNAVL      PIC S9(7) VALUE ZERO COMP-3.     00162000
           05  FILLER                  PIC X(05) VALUE SPACES.          00163000
       01  WS-TOTALS-ACCUM-R REDEFINES WS-TOTALS-ACCUM.                 00164000
           05  WS-TOT-ALL-COUNTERS     PIC S9(7) COMP-3                 00165000
                                       OCCURS 5 TIMES.                  00166000
           05  FILLER                  PIC X(05).                       00167000
           EJECT                                                        00168000
      ******************************************************************00169000
      *    INCOMING ORDER REQUEST / ITEM RECORD                       * 00170000
      ******************************************************************00171000
           COPY PDAORDRQ.                                               00172000
           EJECT                                                        00173000
      ******************************************************************00174000
      *    REGISTERED ORDER MASTER RECORD                             * 00175000
      ******************************************************************00176000
           COPY PDAORDMS.                                               00177000
           EJECT                                                        00178000
      ******************************************************************00179000
      *    INVENTORY CHECK CALL PARAMETER AREA (SHARED W/ PDASP3)     * 00180000
      ******************************************************************00181000
           COPY PDAINVWK.                                               00182000
           EJECT                                                        00183000
      ******************************************************************00184000
      *    NOTIFICATION REPORT PRINT LINES                            * 00185000
      ******************************************************************00186000
       01  WS-NL-SEPARATOR.                                             00187000
           05  FILLER                  PIC X(60) VALUE ALL '='.         00188000
           05  FILLER                  PIC X(72) VALUE SPACES.          00189000
       01  WS-NL-TITLE-LINE.                                            00190000
           05  FILLER                  PIC X(19)                        00191000
               VALUE 'ORDER NOTIFICATION'.                              00192000
           05  FILLER                  PIC X(113) VALUE SPACES.         00193000
       01  WS-NL-DETAIL-LINE.                                           00194000
           05  WS-NL-LABEL             PIC X(15).                       00195000
           05  WS-NL-VALUE             PIC X(40).                       00196000
           05  FILLER                  PIC X(77) VALUE SPACES.          00197000
       01  WS-NL-ITEM-LINE.                                             00198000
           05  FILLER                  PIC X(04) VALUE SPACES.          00199000
           05  FILLER                  PIC X(02) VALUE '- '.            00200000
           05  WS-NL-ITEM-ID           PIC X(10).                       00201000
           05  FILLER                  PIC X(116) VALUE SPACES.         00202000
       01  WS-NL-MESSAGE-LINE.                                          00203000
           05  WS-NL-MESSAGE           PIC X(80).                       00204000
           05  FILLER                  PIC X(52) VALUE SPACES.          00205000
       01  WS-NL-TOTALS-LINE.                                           00206000
           05  WS-NL-TOT-LABEL         PIC X(25).                       00207000
           05  WS-NL-TOT-VALUE         PIC ZZZ,ZZZ,ZZ9.                 00208000
           05  FILLER                  PIC X(96) VALUE SPACES.          00209000
           EJECT                                                        00210000
      ******************************************************************00211000
      *    P R O C E D U R E    D I V I S I O N                       * 00212000
      ******************************************************************00213000
       PROCEDURE DIVISION.                                              00214000
      ******************************************************************00215000
      *                                                               * 00216000
      *    PARAGRAPH:  P00000-MAINLINE                                * 00217000
      *                                                               * 00218000
      *    FUNCTION :  PROGRAM ENTRY, OPEN FILES, DRIVE THE CONTROL   * 00219000
      *                BREAK LOOP OVER ORDER REQUESTS, PRINT TOTALS.  * 00220000
      *                                                               * 00221000
      *    CALLED BY:  NONE                                           * 00222000
      *                                                               * 00223000
      ******************************************************************00224000
       P00000-MAINLINE.                                                 00225000
           ACCEPT WS-TODAY-R              FROM DATE.                    00226000
           PERFORM P05000-WINDOW-CENTURY  THRU P05000-EXIT.             00227000
           OPEN INPUT  ORDER-REQUEST-IN                                 00228000
                OUTPUT ORDER-MASTER-OUT                                 00229000
                       NOTICE-RPT-OUT.                                  00230000
           MOVE ZEROES                    TO WS-LINE-CNT.               00231000
           MOVE SPACES                    TO WS-PRIOR-REQUEST-ID.       00232000
           PERFORM P10000-GET-ORDER-REQUEST THRU P10000-EXIT.           00233000
           PERFORM P20000-PROCESS-ORDERS  THRU P20000-EXIT              00234000
               UNTIL END-OF-PROCESS.                                    00235000
           PERFORM P90000-PRINT-TOTALS    THRU P90000-EXIT.             00236000
           CLOSE ORDER-REQUEST-IN                                       00237000
                 ORDER-MASTER-OUT                                       00238000
                 NOTICE-RPT-OUT.                                        00239000
           GOBACK.                                                      00240000
       P00000-EXIT.                                                     00241000
           EXIT.                                                        00242000
           EJECT                                                        00243000
      ******************************************************************00244000
      *                                                               * 00245000
      *    PARAGRAPH:  P05000-WINDOW-CENTURY                          * 00246000
      *                                                               * 00247000
      *    FUNCTION :  WINDOW THE 2 DIGIT YEAR FROM ACCEPT FROM DATE  * 00248000
      *                INTO A 4 DIGIT CENTURY + YEAR FOR THE          * 00249000
      *                PROCESSING DATE USED ON THE ORDER MASTER.      * 00250000
      *                YY LESS THAN 50 IS TAKEN AS 20YY, OTHERWISE    * 00251000
      *                19YY (SEE CHANGE LOG 02/03/99).                * 00252000
      *                                                               * 00253000
      *    CALLED BY:  P00000-MAINLINE                                * 00254000
      *                                                               * 00255000
      ******************************************************************00256000
       P05000-WINDOW-CENTURY.                                           00257000
           MOVE WS-TODAY-MM               TO WS-PD-MM.                  00258000
           MOVE WS-TODAY-DD               TO WS-PD-DD.                  00259000
           MOVE WS-TODAY-YY               TO WS-PD-YY.                  00260000
           IF WS-TODAY-YY < 50                                          00261000
               MOVE 20                    TO WS-PD-CENTURY              00262000
           ELSE                                                         00263000
               MOVE 19                    TO WS-PD-CENTURY.             00264000
       P05000-EXIT.                                                     00265000
           EXIT.                                                        00266000
           EJECT                                                        00267000
      ******************************************************************00268000
      *                                                               * 00269000
      *    PARAGRAPH:  P10000-GET-ORDER-REQUEST                       * 00270000
      *                                                               * 00271000
      *    FUNCTION :  READ THE NEXT FLAT ORDER ITEM RECORD.          * 00272000
      *                                                               * 00273000
      *    CALLED BY:  P00000-MAINLINE, P20000-PROCESS-ORDERS         * 00274000
      *                                                               * 00275000
      ******************************************************************00276000
       P10000-GET-ORDER-REQUEST.                                        00277000
           READ ORDER-REQUEST-IN INTO ORDER-REQUEST-RECORD.             00278000
           IF ORDREQ-END                                                00279000
               MOVE 'Y'                   TO WS-END-OF-PROCESS-SW.      00280000
       P10000-EXIT.                                                     00281000
           EXIT.                                                        00282000
           EJECT                                                        00283000
      ******************************************************************00284000
      *                                                               * 00285000
      *    PARAGRAPH:  P20000-PROCESS-ORDERS                          * 00286000
      *                                                               * 00287000
      *    FUNCTION :  FORM ONE ORDER BY CONTROL BREAK ON             * 00288000
      *                OR-REQUEST-ID, VALIDATE IT, REGISTER AND       * 00289000
      *                ADJUDICATE IT IF VALID, AND WRITE THE          * 00290000
      *                NOTIFICATION BLOCK.                            * 00291000
      *                                                               * 00292000
      *    CALLED BY:  P00000-MAINLINE                                * 00293000
      *                                                               * 00294000
      ******************************************************************00295000
       P20000-PROCESS-ORDERS.                                           00296000
           MOVE OR-REQUEST-ID             TO WS-PRIOR-REQUEST-ID.       00297000
           MOVE OR-CUSTOMER-NAME          TO INVCK-CUSTOMER-NAME.       00298000
           MOVE ZEROES                    TO WS-CURRENT-ITEM-CNT.       00299000
           ADD +1                         TO WS-TOT-ORDERS-READ.        00300000
       P20010-ACCUM-ITEM-LOOP.                                          00301000
           ADD +1                         TO WS-CURRENT-ITEM-CNT.       00302000
           ADD +1                         TO WS-TOT-ITEMS-CHKD.         00303000
           IF WS-CURRENT-ITEM-CNT > +99                                 00304000
               GO TO P20020-READ-NEXT.                                  00305000
           MOVE OR-PRODUCT-ID                                           00306000
               TO INVCK-PRODUCT-ID (WS-CURRENT-ITEM-CNT).               00307000
           MOVE OR-QUANTITY                                             00308000
               TO INVCK-QUANTITY  (WS-CURRENT-ITEM-CNT).                00309000
           MOVE OR-CATEGORY                                             00310000
               TO INVCK-CATEGORY  (WS-CURRENT-ITEM-CNT).                00311000
       P20020-READ-NEXT.                                                00312000
           PERFORM P10000-GET-ORDER-REQUEST THRU P10000-EXIT.           00313000
           IF END-OF-PROCESS                                            00314000
               GO TO P20030-ORDER-COMPLETE.                             00315000
           IF OR-REQUEST-ID = WS-PRIOR-REQUEST-ID                       00316000
               GO TO P20010-ACCUM-ITEM-LOOP.                            00317000
       P20030-ORDER-COMPLETE.                                           00318000
           MOVE WS-CURRENT-ITEM-CNT       TO INVCK-ITEM-COUNT.          00319000
           PERFORM P21000-VALIDATE-ORDER  THRU P21000-EXIT.             00320000
           IF ORDER-IS-VALID                                            00321000
               PERFORM P22000-BUILD-ORDER-MASTER THRU P22000-EXIT       00322000
               CALL 'PDASP3' USING INVCK-PARMS                          00323000
               ADD INVCK-UNAVAIL-COUNT TO WS-TOT-ITEMS-UNAVL            00324000
               PERFORM P25000-UPDATE-ORDER-STATUS THRU P25000-EXIT      00325000
               PERFORM P26000-WRITE-ORDER-MASTER THRU P26000-EXIT       00326000
           ELSE                                                         00327000
               PERFORM P24000-REJECT-INVALID-ORDER THRU P24000-EXIT.    00328000
           PERFORM P30000-WRITE-NOTIFICATION THRU P30000-EXIT.          00329000
       P20000-EXIT.                                                     00330000
           EXIT.                                                        00331000
           EJECT                                                        00332000
      ******************************************************************00333000
      *                                                               * 00334000
      *    PARAGRAPH:  P21000-VALIDATE-ORDER                          * 00335000
      *                                                               * 00336000
      *    FUNCTION :  VALIDATE THE ORDER HEADER AND EACH ITEM.       * 00337000
      *                                                               * 00338000
      *    CALLED BY:  P20000-PROCESS-ORDERS                          * 00339000
      *                                                               * 00340000
      ******************************************************************00341000
       P21000-VALIDATE-ORDER.                                           00342000
           MOVE 'Y'                       TO WS-ORDER-VALID-SW.         00343000
           MOVE SPACES                    TO WS-VALIDATION-MSG.         00344000
           IF INVCK-CUSTOMER-NAME = SPACES                              00345000
               MOVE 'N'                   TO WS-ORDER-VALID-SW          00346000
               MOVE 'CUSTOMER NAME CANNOT BE NULL OR EMPTY'             00347000
                                           TO WS-VALIDATION-MSG         00348000
               GO TO P21000-EXIT.                                       00349000
           IF WS-CURRENT-ITEM-CNT = ZEROES                              00350000
               MOVE 'N'                   TO WS-ORDER-VALID-SW          00351000
               MOVE 'ORDER ITEMS CANNOT BE EMPTY'                       00352000
                                           TO WS-VALIDATION-MSG         00353000
               GO TO P21000-EXIT.                                       00354000
           PERFORM P21100-VALIDATE-ITEM THRU P21100-EXIT                00355000
               VARYING WS-ITEM-IX FROM 1 BY 1                           00356000
               UNTIL WS-ITEM-IX > WS-CURRENT-ITEM-CNT                   00357000
                  OR ORDER-IS-INVALID.                                  00358000
       P21000-EXIT.                                                     00359000
           EXIT.                                                        00360000
           EJECT                                                        00361000
      ******************************************************************00362000
      *                                                               * 00363000
      *    PARAGRAPH:  P21100-VALIDATE-ITEM                           * 00364000
      *                                                               * 00365000
      *    FUNCTION :  VALIDATE ONE ITEM OF THE CURRENT ORDER.        * 00366000
      *                                                               * 00367000
      *    CALLED BY:  P21000-VALIDATE-ORDER                          * 00368000
      *                                                               * 00369000
      ******************************************************************00370000
       P21100-VALIDATE-ITEM.                                            00371000
           IF INVCK-PRODUCT-ID (WS-ITEM-IX) = SPACES                    00372000
               MOVE 'N'                   TO WS-ORDER-VALID-SW          00373000
               MOVE 'PRODUCT ID CANNOT BE NULL OR EMPTY'                00374000
                                           TO WS-VALIDATION-MSG         00375000
               GO TO P21100-EXIT.                                       00376000
           IF INVCK-QUANTITY (WS-ITEM-IX) = ZEROES                      00377000
               MOVE 'N'                   TO WS-ORDER-VALID-SW          00378000
               MOVE 'QUANTITY MUST BE POSITIVE'                         00379000
                                           TO WS-VALIDATION-MSG.        00380000
       P21100-EXIT.                                                     00381000
           EXIT.                                                        00382000
           EJECT                                                        00383000
      ******************************************************************00384000
      *                                                               * 00385000
      *    PARAGRAPH:  P22000-BUILD-ORDER-MASTER                      * 00386000
      *                                                               * 00387000
      *    FUNCTION :  ASSIGN THE NEXT ORDER ID AND BUILD THE ORDER   * 00388000
      *                MASTER RECORD WITH STATUS PENDING.             * 00389000
      *                                                               * 00390000
      *    CALLED BY:  P20000-PROCESS-ORDERS                          * 00391000
      *                                                               * 00392000
      ******************************************************************00393000
       P22000-BUILD-ORDER-MASTER.                                       00394000
           ADD +1                         TO WS-NEXT-ORDER-SEQ.         00395000
           MOVE WS-NEXT-ORDER-SEQ         TO WS-OID-NUMBER.             00396000
           MOVE WS-OID-PREFIX             TO OM-ORDER-ID (1:3).         00397000
           MOVE WS-OID-NUMBER             TO OM-ORDER-ID (4:9).         00398000
           MOVE OM-ORDER-ID               TO INVCK-ORDER-ID.            00399000
           MOVE WS-PRIOR-REQUEST-ID       TO OM-REQUEST-ID.             00400000
           MOVE INVCK-CUSTOMER-NAME       TO OM-CUSTOMER-NAME.          00401000
           MOVE WS-CURRENT-ITEM-CNT       TO OM-ITEM-COUNT.             00402000
           MOVE 'PENDING'                 TO OM-STATUS.                 00403000
           MOVE WS-PROCESSING-DATE        TO OM-CREATED-DATE            00404000
                                             OM-LAST-UPDATED.           00405000
       P22000-EXIT.                                                     00406000
           EXIT.                                                        00407000
           EJECT                                                        00408000
      ******************************************************************00409000
      *                                                               * 00410000
      *    PARAGRAPH:  P24000-REJECT-INVALID-ORDER                    * 00411000
      *                                                               * 00412000
      *    FUNCTION :  AN ORDER THAT FAILS INTAKE VALIDATION IS NOT   * 00413000
      *                REGISTERED.  BUILD AN INVENTORY RESULT SO THE  * 00414000
      *                NOTIFICATION BLOCK CAN STILL BE PRINTED.       * 00415000
      *                                                               * 00416000
      *    CALLED BY:  P20000-PROCESS-ORDERS                          * 00417000
      *                                                               * 00418000
      ******************************************************************00419000
       P24000-REJECT-INVALID-ORDER.                                     00420000
           MOVE SPACES                    TO INVCK-ORDER-ID.            00421000
           MOVE 'N'                       TO INVCK-APPROVED.            00422000
           MOVE ZEROES                    TO INVCK-UNAVAIL-COUNT.       00423000
           MOVE WS-VALIDATION-MSG         TO INVCK-ERROR-MSG.           00424000
           MOVE 'REJECTED'                TO OM-STATUS.                 00425000
           ADD +1                         TO WS-TOT-ORDERS-REJ.         00426000
       P24000-EXIT.                                                     00427000
           EXIT.                                                        00428000
           EJECT                                                        00429000
      ******************************************************************00430000
      *                                                               * 00431000
      *    PARAGRAPH:  P25000-UPDATE-ORDER-STATUS                     * 00432000
      *                                                               * 00433000
      *    FUNCTION :  MAP THE INVENTORY RESULT TO A FINAL ORDER      * 00434000
      *                STATUS AND SET THE LAST UPDATED DATE.          * 00435000
      *                                                               * 00436000
      *    CALLED BY:  P20000-PROCESS-ORDERS                          * 00437000
      *                                                               * 00438000
      ******************************************************************00439000
       P25000-UPDATE-ORDER-STATUS.                                      00440000
           IF INVCK-IS-APPROVED                                         00441000
               MOVE 'APPROVED'            TO OM-STATUS                  00442000
               ADD +1                     TO WS-TOT-ORDERS-APPR         00443000
           ELSE                                                         00444000
               MOVE 'REJECTED'            TO OM-STATUS                  00445000
               ADD +1                     TO WS-TOT-ORDERS-REJ.         00446000
           MOVE WS-PROCESSING-DATE        TO OM-LAST-UPDATED.           00447000
       P25000-EXIT.                                                     00448000
           EXIT.                                                        00449000
           EJECT                                                        00450000
      ******************************************************************00451000
      *                                                               * 00452000
      *    PARAGRAPH:  P26000-WRITE-ORDER-MASTER                      * 00453000
      *                                                               * 00454000
      *    FUNCTION :  WRITE THE FINAL ORDER MASTER RECORD.           * 00455000
      *                                                               * 00456000
      *    CALLED BY:  P20000-PROCESS-ORDERS                          * 00457000
      *                                                               * 00458000
      ******************************************************************00459000
       P26000-WRITE-ORDER-MASTER.                                       00460000
           WRITE ORDER-MASTER-OUT-REC     FROM ORDER-MASTER-RECORD.     00461000
       P26000-EXIT.                                                     00462000
           EXIT.                                                        00463000
           EJECT                                                        00464000
      ******************************************************************00465000
      *                                                               * 00466000
      *    PARAGRAPH:  P30000-WRITE-NOTIFICATION                      * 00467000
      *                                                               * 00468000
      *    FUNCTION :  PRINT ONE ORDER NOTIFICATION BLOCK.            * 00469000
      *                                                               * 00470000
      *    CALLED BY:  P20000-PROCESS-ORDERS                          * 00471000
      *                                                               * 00472000
      ******************************************************************00473000
       P30000-WRITE-NOTIFICATION.                                       00474000
           WRITE NOTICE-RPT-REC           FROM WS-NL-SEPARATOR.         00475000
           WRITE NOTICE-RPT-REC           FROM WS-NL-TITLE-LINE.        00476000
           WRITE NOTICE-RPT-REC           FROM WS-NL-SEPARATOR.         00477000
           MOVE 'ORDER ID:'               TO WS-NL-LABEL.               00478000
           MOVE INVCK-ORDER-ID            TO WS-NL-VALUE.               00479000
           WRITE NOTICE-RPT-REC           FROM WS-NL-DETAIL-LINE.       00480000
           MOVE 'CUSTOMER:'               TO WS-NL-LABEL.               00481000
           MOVE INVCK-CUSTOMER-NAME       TO WS-NL-VALUE.               00482000
           WRITE NOTICE-RPT-REC           FROM WS-NL-DETAIL-LINE.       00483000
           MOVE 'STATUS:'                 TO WS-NL-LABEL.               00484000
           MOVE OM-STATUS                 TO WS-NL-VALUE.               00485000
           WRITE NOTICE-RPT-REC           FROM WS-NL-DETAIL-LINE.       00486000
           MOVE 'ITEMS COUNT:'            TO WS-NL-LABEL.               00487000
           MOVE WS-CURRENT-ITEM-CNT       TO WS-NL-VALUE.               00488000
           WRITE NOTICE-RPT-REC           FROM WS-NL-DETAIL-LINE.       00489000
           MOVE 'REQUEST ID:'             TO WS-NL-LABEL.               00490000
           MOVE WS-PRIOR-REQUEST-ID       TO WS-NL-VALUE.               00491000
           WRITE NOTICE-RPT-REC           FROM WS-NL-DETAIL-LINE.       00492000
           IF INVCK-IS-APPROVED                                         00493000
               PERFORM P33000-WRITE-APPROVAL-MSG THRU P33000-EXIT       00494000
           ELSE                                                         00495000
               PERFORM P31000-WRITE-REJECTION-DETAILS                   00496000
                   THRU P31000-EXIT.                                    00497000
       P30000-EXIT.                                                     00498000
           EXIT.                                                        00499000
           EJECT                                                        00500000
      ******************************************************************00501000
      *                                                               * 00502000
      *    PARAGRAPH:  P31000-WRITE-REJECTION-DETAILS                 * 00503000
      *                                                               * 00504000
      *    FUNCTION :  PRINT THE REJECTION DETAIL LINES -- ERROR      * 00505000
      *                MESSAGE IF ANY, THEN THE UNAVAILABLE ITEMS.    * 00506000
      *                                                               * 00507000
      *    CALLED BY:  P30000-WRITE-NOTIFICATION                      * 00508000
      *                                                               * 00509000
      ******************************************************************00510000
       P31000-WRITE-REJECTION-DETAILS.                                  00511000
           MOVE 'REJECTION DETAILS:'      TO WS-NL-MESSAGE.             00512000
           WRITE NOTICE-RPT-REC           FROM WS-NL-MESSAGE-LINE.      00513000
           IF INVCK-ERROR-MSG NOT = SPACES                              00514000
               STRING 'ERROR: ' DELIMITED BY SIZE                       00515000
                      INVCK-ERROR-MSG DELIMITED BY SIZE                 00516000
                      INTO WS-NL-MESSAGE                                00517000
               WRITE NOTICE-RPT-REC       FROM WS-NL-MESSAGE-LINE.      00518000
           MOVE 'UNAVAILABLE ITEMS:'      TO WS-NL-MESSAGE.             00519000
           WRITE NOTICE-RPT-REC           FROM WS-NL-MESSAGE-LINE.      00520000
           PERFORM P32000-WRITE-UNAVAIL-ITEM THRU P32000-EXIT           00521000
               VARYING WS-UNAVAIL-IX FROM 1 BY 1                        00522000
               UNTIL WS-UNAVAIL-IX > INVCK-UNAVAIL-COUNT.               00523000
       P31000-EXIT.                                                     00524000
           EXIT.                                                        00525000
           EJECT                                                        00526000
      ******************************************************************00527000
      *                                                               * 00528000
      *    PARAGRAPH:  P32000-WRITE-UNAVAIL-ITEM                      * 00529000
      *                                                               * 00530000
      *    FUNCTION :  PRINT ONE UNAVAILABLE PRODUCT ID LINE.         * 00531000
      *                                                               * 00532000
      *    CALLED BY:  P31000-WRITE-REJECTION-DETAILS                 * 00533000
      *                                                               * 00534000
      ******************************************************************00535000
       P32000-WRITE-UNAVAIL-ITEM.                                       00536000
           MOVE INVCK-UNAVAIL-LIST (WS-UNAVAIL-IX)                      00537000
                                           TO WS-NL-ITEM-ID.            00538000
           WRITE NOTICE-RPT-REC           FROM WS-NL-ITEM-LINE.         00539000
       P32000-EXIT.                                                     00540000
           EXIT.                                                        00541000
           EJECT                                                        00542000
      ******************************************************************00543000
      *                                                               * 00544000
      *    PARAGRAPH:  P33000-WRITE-APPROVAL-MSG                      * 00545000
      *                                                               * 00546000
      *    FUNCTION :  PRINT THE APPROVAL MESSAGE LINE.               * 00547000
      *                                                               * 00548000
      *    CALLED BY:  P30000-WRITE-NOTIFICATION                      * 00549000
      *                                                               * 00550000
      ******************************************************************00551000
       P33000-WRITE-APPROVAL-MSG.                                       00552000
         MOVE 'ALL ITEMS ARE AVAILABLE AND THE ORDER HAS BEEN APPROVED!'00553000
                                           TO WS-NL-MESSAGE.            00554000
           WRITE NOTICE-RPT-REC           FROM WS-NL-MESSAGE-LINE.      00555000
       P33000-EXIT.                                                     00556000
           EXIT.                                                        00557000
           EJECT                                                        00558000
      ******************************************************************00559000
      *                                                               * 00560000
      *    PARAGRAPH:  P90000-PRINT-TOTALS                            * 00561000
      *                                                               * 00562000
      *    FUNCTION :  PRINT END OF JOB CONTROL TOTALS.               * 00563000
      *                                                               * 00564000
      *    CALLED BY:  P00000-MAINLINE                                * 00565000
      *                                                               * 00566000
      ******************************************************************00567000
       P90000-PRINT-TOTALS.                                             00568000
           WRITE NOTICE-RPT-REC FROM WS-NL-SEPARATOR                    00569000
               AFTER ADVANCING TOP-OF-FORM.                             00570000
           MOVE 'CONTROL TOTALS'          TO WS-NL-MESSAGE.             00571000
           WRITE NOTICE-RPT-REC           FROM WS-NL-MESSAGE-LINE.      00572000
           WRITE NOTICE-RPT-REC           FROM WS-NL-SEPARATOR.         00573000
           MOVE 'ORDERS READ:'            TO WS-NL-TOT-LABEL.           00574000
           MOVE WS-TOT-ORDERS-READ        TO WS-NL-TOT-VALUE.           00575000
           WRITE NOTICE-RPT-REC           FROM WS-NL-TOTALS-LINE.       00576000
           MOVE 'ORDERS APPROVED:'        TO WS-NL-TOT-LABEL.           00577000
           MOVE WS-TOT-ORDERS-APPR        TO WS-NL-TOT-VALUE.           00578000
           WRITE NOTICE-RPT-REC           FROM WS-NL-TOTALS-LINE.       00579000
           MOVE 'ORDERS REJECTED:'        TO WS-NL-TOT-LABEL.           00580000
           MOVE WS-TOT-ORDERS-REJ         TO WS-NL-TOT-VALUE.           00581000
           WRITE NOTICE-RPT-REC           FROM WS-NL-TOTALS-LINE.       00582000
           MOVE 'ITEMS CHECKED:'          TO WS-NL-TOT-LABEL.           00583000
           MOVE WS-TOT-ITEMS-CHKD         TO WS-NL-TOT-VALUE.           00584000
           WRITE NOTICE-RPT-REC           FROM WS-NL-TOTALS-LINE.       00585000
           MOVE 'ITEMS UNAVAILABLE:'      TO WS-NL-TOT-LABEL.           00586000
           MOVE WS-TOT-ITEMS-UNAVL        TO WS-NL-TOT-VALUE.           00587000
           WRITE NOTICE-RPT-REC           FROM WS-NL-TOTALS-LINE.       00588000
       P90000-EXIT.                                                     00589000
           EXIT.                                                        00590000
