      ******************************************************************00001000
      * PDAPROD.COBOL.COPYLIB(PDAPRDMS)                                *00002000
      *                                                                *00003000
      * PRODUCT MASTER RECORD  --  LINE SEQUENTIAL INPUT               *00004000
      *                                                                *00005000
      * STOCK AND EXPIRATION REFERENCE DATA, ONE RECORD PER PRODUCT.   *00006000
      * PDASP3 LOADS THIS FILE INTO PDA-PRODUCT-TABLE (SEE PDAPRDTB)   *00007000
      * AT THE START OF THE RUN.  THE FILE MUST BE PRESENTED IN        *00008000
      * PM-PRODUCT-ID SEQUENCE SO THE TABLE CAN BE BINARY SEARCHED.    *00009000
      ******************************************************************00010000
       01  PRODUCT-MASTER-RECORD.                                       00011000
           05  PM-PRODUCT-ID           PIC X(10).                       00012000
           05  PM-STOCK-QTY            PIC 9(07).                       00013000
           05  PM-EXPIRY-DATE          PIC 9(08).                       00014000
      *                                                                 00015000
      *    PM-EXPIRY-DATE = ZEROES MEANS THE PRODUCT HAS NO             00016000
      *    EXPIRATION (NOT CARRIED AS A PERISHABLE ITEM).               00017000
      *                                                                 00018000
      *    RECORD LENGTH = 25 (NO FILLER -- RECORD IS FULLY             00019000
      *    SUBSCRIBED BY THE INBOUND FEED LAYOUT)                       00020000
      *                                                                 00021000
