      ******************************************************************00001000
      * PDAPROD.COBOL.COPYLIB(PDAORDMS)                                *00002000
      *                                                                *00003000
      * ORDER MASTER RECORD  --  LINE SEQUENTIAL OUTPUT                *00004000
      *                                                                *00005000
      * ONE RECORD PER REGISTERED ORDER, CARRYING ITS FINAL STATUS.    *00006000
      * WRITTEN BY PDAB10 AFTER THE INVENTORY CHECK RESULT FOR THE     *00007000
      * ORDER HAS BEEN POSTED.                                         *00008000
      ******************************************************************00009000
       01  ORDER-MASTER-RECORD.                                         00010000
           05  OM-ORDER-ID             PIC X(12).                       00011000
           05  OM-REQUEST-ID           PIC X(20).                       00012000
           05  OM-CUSTOMER-NAME        PIC X(30).                       00013000
           05  OM-ITEM-COUNT           PIC 9(02).                       00014000
           05  OM-STATUS               PIC X(10).                       00015000
               88  OM-STATUS-PENDING       VALUE 'PENDING'.             00016000
               88  OM-STATUS-APPROVED      VALUE 'APPROVED'.            00017000
               88  OM-STATUS-REJECTED      VALUE 'REJECTED'.            00018000
           05  OM-CREATED-DATE         PIC 9(08).                       00019000
           05  OM-LAST-UPDATED         PIC 9(08).                       00020000
      *                                                                 00021000
      *    RECORD LENGTH = 90 (NO FILLER -- RECORD IS FULLY             00022000
      *    SUBSCRIBED BY THE DOWNSTREAM FEED LAYOUT)                    00023000
      *                                                                 00024000
