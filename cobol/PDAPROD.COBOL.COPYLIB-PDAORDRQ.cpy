      ******************************************************************00001000
      * PDAPROD.COBOL.COPYLIB(PDAORDRQ)                                *00002000
      *                                                                *00003000
      * ORDER REQUEST / ITEM RECORD  --  LINE SEQUENTIAL INPUT         *00004000
      *                                                                *00005000
      * ONE RECORD PER ORDERED ITEM.  ALL RECORDS CARRYING THE SAME    *00006000
      * OR-REQUEST-ID MAKE UP ONE INCOMING ORDER -- PDAB10 FORMS THE   *00007000
      * ORDER BY CONTROL BREAK ON OR-REQUEST-ID AS THE FILE IS READ.   *00008000
      * THE FILE MUST BE PRESENTED IN OR-REQUEST-ID SEQUENCE.          *00009000
      ******************************************************************00010000
       01  ORDER-REQUEST-RECORD.                                        00011000
           05  OR-REQUEST-ID           PIC X(20).                       00012000
           05  OR-CUSTOMER-NAME        PIC X(30).                       00013000
           05  OR-REQUEST-DATE         PIC 9(08).                       00014000
           05  OR-ITEM-DETAIL.                                          00015000
               10  OR-PRODUCT-ID       PIC X(10).                       00016000
               10  OR-QUANTITY         PIC 9(05).                       00017000
               10  OR-CATEGORY         PIC X(10).                       00018000
      *                                                                 00019000
      *    RECORD LENGTH = 83 (NO FILLER -- RECORD IS FULLY             00020000
      *    SUBSCRIBED BY THE INBOUND FEED LAYOUT)                       00021000
      *                                                                 00022000
