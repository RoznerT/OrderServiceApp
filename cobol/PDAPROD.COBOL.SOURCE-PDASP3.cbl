       IDENTIFICATION DIVISION.                                         00001000
       PROGRAM-ID. PDASP3.                                              00002000
       AUTHOR. T. OKAFOR.                                               00003000
       INSTALLATION. COMPUWARE CORPORATION.                             00004000
       DATE-WRITTEN. 02/20/87.                                          00005000
       DATE-COMPILED.                                                   00006000
       SECURITY. COMPUWARE CORPORATION PROPRIETARY - INTERNAL USE.      00007000
      *                                                                 00008000
      ******************************************************************00009000
      *                 PRODUCT DEMONSTRATION APPLICATION (PDA)       * 00010000
      *                       COMPUWARE CORPORATION                   * 00011000
      *                                                               * 00012000
      * PROGRAM :   PDASP3                                            * 00013000
      * TRANS   :   N/A                                               * 00014000
      * MAPSET  :   N/A                                               * 00015000
      *                                                               * 00016000
      * FUNCTION:   PROGRAM PDASP3 IS PART OF THE PRODUCT             * 00017000
      *             DEMONSTRATION APPLICATION.  IT IS CALLED BY       * 00018000
      *             PDAB10 ONCE PER ORDER TO ADJUDICATE AVAILABILITY  * 00019000
      *             OF EACH ITEM ON THE ORDER AGAINST THE PRODUCT     * 00020000
      *             MASTER AND RETURN AN APPROVED/REJECTED RESULT.    * 00021000
      *                                                               * 00022000
      * FILES   :   PRODUCT MASTER FILE (LINE SEQ INPUT, FIRST CALL   * 00023000
      *             ONLY -- LOADED INTO A WORKING STORAGE TABLE)      * 00024000
      *                                                               * 00025000
      * TRANSACTIONS GENERATED: N/A                                   * 00026000
      *                                                               * 00027000
      * PFKEYS  :   N/A                                               * 00028000
      *                                                               * 00029000
      ******************************************************************00030000
      *             PROGRAM CHANGE LOG                                * 00031000
      *             -------------------                               * 00032000
      *                                                               * 00033000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00034000
      *  --------   --------------------  --------------------------  * 00035000
      *  02/20/87   TDO                   INITIAL CODING - DIGITAL,   * 00036000
      *                                   PERISHABLE AND STANDARD     * 00037000
      *                                   AVAILABILITY RULES          * 00038000
      *  06/09/87   TDO                   ADDED NO-ITEMS CHECK FOR    * 00039000
      *                                   AN ORDER WITH ZERO ITEMS    * 00040000
      *  12/04/88   MAS                   PERISHABLE RULE TREATED     * 00041000
      *                                   EXPIRY = TODAY AS           * 00042000
      *                                   AVAILABLE IN ERROR -        * 00043000
      *                                   CHANGED TO STRICTLY AFTER   * 00044000
      *  04/19/90   MAS                   STANDARD RULE NOW           * 00045000
      *                                   DECREMENTS ON-HAND STOCK    * 00046000
      *                                   WHEN ITEM IS RESERVED       * 00047000
      *  10/02/92   DPL                   CONVERTED PRODUCT TABLE     * 00048000
      *                                   SEARCH FROM LINEAR TO       * 00049000
      *                                   SEARCH ALL (BINARY)         * 00050000
      *  02/03/99   JMB                   Y2K REMEDIATION - PRODUCT   * 00051000
      *                                   MASTER EXPIRY DATE AND      * 00052000
      *                                   PROCESSING DATE NOW BOTH    * 00053000
      *                                   CARRY A 4 DIGIT CENTURY     * 00054000
      *  07/11/00   JMB                   VERIFIED EXPIRY COMPARE     * 00055000
      *                                   ACROSS THE CENTURY BOUNDARY * 00056000
      *  06/21/01   KLA                   RAISED PRODUCT TABLE MAX    * 00057000
      *                                   FROM 500 TO 2000 ENTRIES    * 00058000
      *  04/17/03   PRV                   UNAVAILABLE LIST NOW        * 00059000
      *                                   STOPS AT 20 ENTRIES PER     * 00060000
      *                                   THE INVENTORY RESULT        * 00061000
      *                                   LAYOUT, COUNT STILL TRUE    * 00062000
      *                                                               * 00063000
      ******************************************************************00064000
       ENVIRONMENT DIVISION.                                            00065000
       CONFIGURATION SECTION.                                           00066000
       SPECIAL-NAMES.                                                   00067000
           C01 IS TOP-OF-FORM.                                          00068000
       INPUT-OUTPUT SECTION.                                            00069000
       FILE-CONTROL.                                                    00070000
           SELECT PRODUCT-MASTER-IN   ASSIGN TO PRDMSTIN                00071000
               ORGANIZATION IS LINE SEQUENTIAL                          00072000
               FILE STATUS IS PM-STATUS.                                00073000
       DATA DIVISION.                                                   00074000
       FILE SECTION.                                                    00075000
       FD  PRODUCT-MASTER-IN                                            00076000
           LABEL RECORDS ARE STANDARD                                   00077000
           RECORDING MODE IS F                                          00078000
           RECORD CONTAINS 25 CHARACTERS.                               00079000
       01  PRODUCT-MASTER-IN-REC       PIC X(25).                       00080000
       WORKING-STORAGE SECTION.                                         00081000
       77  FILLER               PIC X(12)  VALUE 'PDASP3  WS:'.         00082000
       77  PM-STATUS            PIC XX.                                 00083000
       01  SWITCHES.                                                    00084000
           05  WS-TABLE-LOADED-SW      PIC X     VALUE 'N'.             00085000
               88  TABLE-IS-LOADED               VALUE 'Y'.             00086000
           05  WS-END-OF-PRODUCT-SW    PIC X     VALUE 'N'.             00087000
               88  END-OF-PRODUCT                VALUE 'Y'.             00088000
           05  WS-FOUND-SW             PIC X     VALUE 'N'.             00089000
               88  ENTRY-FOUND                   VALUE 'Y'.             00090000
               88  ENTRY-NOT-FOUND                VALUE 'N'.            00091000
           05  FILLER                  PIC X(08) VALUE SPACES.          00092000
       01  WS-TODAY.                                                    00093000
           05  WS-TODAY-YY             PIC 99.                          00094000
           05  WS-TODAY-MM             PIC 99.                          00095000
           05  WS-TODAY-DD             PIC 99.                          00096000
           05  FILLER                  PIC X(02) VALUE SPACES.          00097000
       01  WS-TODAY-R  REDEFINES WS-TODAY                               00098000
                                       PIC 9(06).                       00099000
       01  WS-PROCESSING-DATE-AREA.                                     00100000
           05  WS-PROCESSING-DATE      PIC 9(08) VALUE ZEROES.          00101000
           05  FILLER                  PIC X(02) VALUE SPACES.          00102000
       01  WS-PROCESSING-DATE-X REDEFINES WS-PROCESSING-DATE-AREA.      00103000
           05  WS-PD-CENTURY           PIC 99.                          00104000
           05  WS-PD-YY                PIC 99.                          00105000
           05  WS-PD-MM                PIC 99.                          00106000
           05  WS-PD-DD                PIC 99.                          00107000
           05  FILLER                  PIC X(02).                       00108000
       01  WS-SUBSCRIPTS.                                               00109000
           05  WS-ITEM-IX              PIC S9(04) VALUE ZERO COMP.      00110000
           05  FILLER                  PIC X(06) VALUE SPACES.          00111000
       01  WS-LOAD-COUNTERS.                                            00112000
           05  WS-TABLE-COUNT          PIC S9(05) VALUE ZERO COMP-3.    00113000
           05  FILLER                  PIC X(05) VALUE SPACES.          00114000
       01  WS-LOAD-COUNTERS-R REDEFINES WS-LOAD-COUNTERS.               00115000
           05  WS-TABLE-COUNT-DISP     PIC S9(05).                      00116000
           05  FILLER                  PIC X(05).                       00117000
           EJECT                                                        00118000
      ******************************************************************00119000
      *    PRODUCT MASTER RECORD                                      * 00120000
      ******************************************************************00121000
           COPY PDAPRDMS.                                               00122000
      ******************************************************************00123000
      *    IN-MEMORY PRODUCT TABLE (ASCENDING KEY / SEARCH ALL)       * 00124000
      ******************************************************************00125000
           COPY PDAPRDTB.                                               00126000
           EJECT                                                        00127000
       LINKAGE SECTION.                                                 00128000
      ******************************************************************00129000
      *    INVENTORY CHECK CALL PARAMETER AREA (SHARED W/ PDAB10)     * 00130000
      ******************************************************************00131000
           COPY PDAINVWK.                                               00132000
           EJECT                                                        00133000
      ******************************************************************00134000
      *    P R O C E D U R E    D I V I S I O N                       * 00135000
      ******************************************************************00136000
       PROCEDURE DIVISION USING INVCK-PARMS.                            00137000
      ******************************************************************00138000
      *                                                               * 00139000
      *    PARAGRAPH:  P00000-MAINLINE                                * 00140000
      *                                                               * 00141000
      *    FUNCTION :  ON THE FIRST CALL, WINDOW TODAY'S DATE AND     * 00142000
      *                LOAD THE PRODUCT MASTER TABLE.  ON EVERY       * 00143000
      *                CALL, CHECK THE ITEMS OF THE ORDER PASSED IN   * 00144000
      *                INVCK-PARMS AND RETURN THE RESULT.             * 00145000
      *                                                               * 00146000
      *    CALLED BY:  PDAB10                                         * 00147000
      *                                                               * 00148000
      ******************************************************************00149000
       P00000-MAINLINE.                                                 00150000
           IF NOT TABLE-IS-LOADED                                       00151000
               ACCEPT WS-TODAY-R           FROM DATE                    00152000
               PERFORM P05000-WINDOW-CENTURY THRU P05000-EXIT           00153000
               PERFORM P40000-LOAD-PRODUCT-TABLE THRU P40000-EXIT       00154000
               MOVE 'Y'                    TO WS-TABLE-LOADED-SW.       00155000
           MOVE SPACES                     TO INVCK-ERROR-MSG.          00156000
           MOVE ZEROES                     TO INVCK-UNAVAIL-COUNT.      00157000
           MOVE 'Y'                        TO INVCK-APPROVED.           00158000
           IF INVCK-ITEM-COUNT = ZEROES                                 00159000
               MOVE 'N'                    TO INVCK-APPROVED            00160000
               MOVE 'ORDER HAS NO ITEMS'   TO INVCK-ERROR-MSG           00161000
               GO TO P00000-EXIT.                                       00162000
           PERFORM P10000-CHECK-ITEMS THRU P10000-EXIT                  00163000
               VARYING WS-ITEM-IX FROM 1 BY 1                           00164000
               UNTIL WS-ITEM-IX > INVCK-ITEM-COUNT.                     00165000
       P00000-EXIT.                                                     00166000
           GOBACK.                                                      00167000
           EJECT                                                        00168000
      ******************************************************************00169000
      *                                                               * 00170000
      *    PARAGRAPH:  P05000-WINDOW-CENTURY                          * 00171000
      *                                                               * 00172000
      *    FUNCTION :  WINDOW THE 2 DIGIT YEAR FROM ACCEPT FROM DATE  * 00173000
      *                INTO THE 4 DIGIT PROCESSING DATE USED BY THE  *  00174000
      *                PERISHABLE RULE.                               * 00175000
      *                                                               * 00176000
      *    CALLED BY:  P00000-MAINLINE                                * 00177000
      *                                                               * 00178000
      ******************************************************************00179000
       P05000-WINDOW-CENTURY.                                           00180000
           MOVE WS-TODAY-MM                TO WS-PD-MM.                 00181000
           MOVE WS-TODAY-DD                TO WS-PD-DD.                 00182000
           MOVE WS-TODAY-YY                TO WS-PD-YY.                 00183000
           IF WS-TODAY-YY < 50                                          00184000
               MOVE 20                     TO WS-PD-CENTURY             00185000
           ELSE                                                         00186000
               MOVE 19                     TO WS-PD-CENTURY.            00187000
       P05000-EXIT.                                                     00188000
           EXIT.                                                        00189000
           EJECT                                                        00190000
      ******************************************************************00191000
      *                                                               * 00192000
      *    PARAGRAPH:  P10000-CHECK-ITEMS                             * 00193000
      *                                                               * 00194000
      *    FUNCTION :  DISPATCH ONE ITEM TO ITS CATEGORY RULE AND     * 00195000
      *                RECORD THE PRODUCT ID IF UNAVAILABLE.          * 00196000
      *                                                               * 00197000
      *    CALLED BY:  P00000-MAINLINE                                * 00198000
      *                                                               * 00199000
      ******************************************************************00200000
       P10000-CHECK-ITEMS.                                              00201000
           MOVE 'N'                        TO WS-FOUND-SW.              00202000
           IF INVCK-PRODUCT-ID (WS-ITEM-IX) = SPACES                    00203000
               GO TO P10900-ITEM-UNAVAILABLE.                           00204000
           IF INVCK-CATEGORY (WS-ITEM-IX) = 'DIGITAL'                   00205000
               PERFORM P20000-DIGITAL-RULE THRU P20000-EXIT             00206000
               GO TO P10800-ITEM-CHECKED.                               00207000
           IF INVCK-CATEGORY (WS-ITEM-IX) = 'PERISHABLE'                00208000
               PERFORM P30000-PERISHABLE-RULE THRU P30000-EXIT          00209000
               GO TO P10800-ITEM-CHECKED.                               00210000
           IF INVCK-CATEGORY (WS-ITEM-IX) = 'STANDARD'                  00211000
               PERFORM P40100-STANDARD-RULE THRU P40100-EXIT            00212000
               GO TO P10800-ITEM-CHECKED.                               00213000
           GO TO P10900-ITEM-UNAVAILABLE.                               00214000
       P10800-ITEM-CHECKED.                                             00215000
           IF ENTRY-FOUND                                               00216000
               GO TO P10000-EXIT.                                       00217000
       P10900-ITEM-UNAVAILABLE.                                         00218000
           MOVE 'N'                        TO INVCK-APPROVED.           00219000
           IF INVCK-UNAVAIL-COUNT < 20                                  00220000
               ADD +1                      TO INVCK-UNAVAIL-COUNT       00221000
               MOVE INVCK-PRODUCT-ID (WS-ITEM-IX)                       00222000
                   TO INVCK-UNAVAIL-LIST (INVCK-UNAVAIL-COUNT).         00223000
       P10000-EXIT.                                                     00224000
           EXIT.                                                        00225000
           EJECT                                                        00226000
      ******************************************************************00227000
      *                                                               * 00228000
      *    PARAGRAPH:  P20000-DIGITAL-RULE                            * 00229000
      *                                                               * 00230000
      *    FUNCTION :  DIGITAL ITEMS ARE ALWAYS AVAILABLE ONCE THE    * 00231000
      *                BASIC FIELDS PASS.                             * 00232000
      *                                                               * 00233000
      *    CALLED BY:  P10000-CHECK-ITEMS                             * 00234000
      *                                                               * 00235000
      ******************************************************************00236000
       P20000-DIGITAL-RULE.                                             00237000
           IF INVCK-QUANTITY (WS-ITEM-IX) = ZEROES                      00238000
               GO TO P20000-EXIT.                                       00239000
           MOVE 'Y'                        TO WS-FOUND-SW.              00240000
       P20000-EXIT.                                                     00241000
           EXIT.                                                        00242000
           EJECT                                                        00243000
      ******************************************************************00244000
      *                                                               * 00245000
      *    PARAGRAPH:  P30000-PERISHABLE-RULE                         * 00246000
      *                                                               * 00247000
      *    FUNCTION :  AVAILABLE ONLY IF THE PRODUCT MASTER CARRIES   * 00248000
      *                AN EXPIRY DATE STRICTLY AFTER THE PROCESSING   * 00249000
      *                DATE.                                          * 00250000
      *                                                               * 00251000
      *    CALLED BY:  P10000-CHECK-ITEMS                             * 00252000
      *                                                               * 00253000
      ******************************************************************00254000
       P30000-PERISHABLE-RULE.                                          00255000
           IF INVCK-QUANTITY (WS-ITEM-IX) = ZEROES                      00256000
               GO TO P30000-EXIT.                                       00257000
           PERFORM P40200-LOOKUP-PRODUCT THRU P40200-EXIT.              00258000
           IF ENTRY-NOT-FOUND                                           00259000
               GO TO P30000-EXIT.                                       00260000
           IF PDT-EXPIRY-DATE (PDT-IX) = ZEROES                         00261000
               MOVE 'N'                    TO WS-FOUND-SW               00262000
               GO TO P30000-EXIT.                                       00263000
           IF PDT-EXPIRY-DATE (PDT-IX) > WS-PROCESSING-DATE             00264000
               MOVE 'Y'                    TO WS-FOUND-SW               00265000
           ELSE                                                         00266000
               MOVE 'N'                    TO WS-FOUND-SW.              00267000
       P30000-EXIT.                                                     00268000
           EXIT.                                                        00269000
           EJECT                                                        00270000
      ******************************************************************00271000
      *                                                               * 00272000
      *    PARAGRAPH:  P40100-STANDARD-RULE                           * 00273000
      *                                                               * 00274000
      *    FUNCTION :  AVAILABLE IF ON-HAND STOCK IS AT LEAST THE     * 00275000
      *                QUANTITY REQUESTED.  ON SUCCESS THE STOCK IS   * 00276000
      *                DECREMENTED IN THE TABLE BY THE QUANTITY       * 00277000
      *                RESERVED.                                      * 00278000
      *                                                               * 00279000
      *    CALLED BY:  P10000-CHECK-ITEMS                             * 00280000
      *                                                               * 00281000
      ******************************************************************00282000
       P40100-STANDARD-RULE.                                            00283000
           IF INVCK-QUANTITY (WS-ITEM-IX) = ZEROES                      00284000
               GO TO P40100-EXIT.                                       00285000
           PERFORM P40200-LOOKUP-PRODUCT THRU P40200-EXIT.              00286000
           IF ENTRY-NOT-FOUND                                           00287000
               GO TO P40100-EXIT.                                       00288000
           IF PDT-STOCK-QTY (PDT-IX) >= INVCK-QUANTITY (WS-ITEM-IX)     00289000
               SUBTRACT INVCK-QUANTITY (WS-ITEM-IX)                     00290000
                   FROM PDT-STOCK-QTY (PDT-IX)                          00291000
               MOVE 'Y'                    TO WS-FOUND-SW               00292000
           ELSE                                                         00293000
               MOVE 'N'                    TO WS-FOUND-SW.              00294000
       P40100-EXIT.                                                     00295000
           EXIT.                                                        00296000
           EJECT                                                        00297000
      ******************************************************************00298000
      *                                                               * 00299000
      *    PARAGRAPH:  P40200-LOOKUP-PRODUCT                          * 00300000
      *                                                               * 00301000
      *    FUNCTION :  BINARY SEARCH THE PRODUCT TABLE FOR THE        * 00302000
      *                CURRENT ITEM'S PRODUCT ID.                     * 00303000
      *                                                               * 00304000
      *    CALLED BY:  P30000-PERISHABLE-RULE, P40100-STANDARD-RULE   * 00305000
      *                                                               * 00306000
      ******************************************************************00307000
       P40200-LOOKUP-PRODUCT.                                           00308000
           MOVE 'N'                        TO WS-FOUND-SW.              00309000
           SEARCH ALL PDT-PRODUCT-ENTRY                                 00310000
               AT END                                                   00311000
                   MOVE 'N'                TO WS-FOUND-SW               00312000
               WHEN PDT-PRODUCT-ID (PDT-IX) =                           00313000
                    INVCK-PRODUCT-ID (WS-ITEM-IX)                       00314000
                   MOVE 'Y'                TO WS-FOUND-SW.              00315000
       P40200-EXIT.                                                     00316000
           EXIT.                                                        00317000
           EJECT                                                        00318000
      ******************************************************************00319000
      *                                                               * 00320000
      *    PARAGRAPH:  P40000-LOAD-PRODUCT-TABLE                      * 00321000
      *                                                               * 00322000
      *    FUNCTION :  LOAD THE PRODUCT MASTER FILE INTO THE          * 00323000
      *                WORKING STORAGE TABLE, FIRST CALL ONLY.  THE   * 00324000
      *                FILE MUST ARRIVE IN PM-PRODUCT-ID SEQUENCE.    * 00325000
      *                                                               * 00326000
      *    CALLED BY:  P00000-MAINLINE                                * 00327000
      *                                                               * 00328000
      ******************************************************************00329000
       P40000-LOAD-PRODUCT-TABLE.                                       00330000
           MOVE ZEROES                     TO WS-TABLE-COUNT.           00331000
           MOVE 'N'                        TO WS-END-OF-PRODUCT-SW.     00332000
           OPEN INPUT PRODUCT-MASTER-IN.                                00333000
       P40010-LOAD-LOOP.                                                00334000
           READ PRODUCT-MASTER-IN INTO PRODUCT-MASTER-RECORD.           00335000
           IF PM-STATUS = '10'                                          00336000
               MOVE 'Y'                    TO WS-END-OF-PRODUCT-SW      00337000
               GO TO P40020-LOAD-DONE.                                  00338000
           IF WS-TABLE-COUNT >= PDT-PRODUCT-MAX                         00339000
               GO TO P40020-LOAD-DONE.                                  00340000
           ADD +1                          TO WS-TABLE-COUNT.           00341000
           MOVE PM-PRODUCT-ID                                           00342000
               TO PDT-PRODUCT-ID (WS-TABLE-COUNT).                      00343000
           MOVE PM-STOCK-QTY                                            00344000
               TO PDT-STOCK-QTY (WS-TABLE-COUNT).                       00345000
           MOVE PM-EXPIRY-DATE                                          00346000
               TO PDT-EXPIRY-DATE (WS-TABLE-COUNT).                     00347000
           GO TO P40010-LOAD-LOOP.                                      00348000
       P40020-LOAD-DONE.                                                00349000
           MOVE WS-TABLE-COUNT             TO PDT-PRODUCT-COUNT.        00350000
           CLOSE PRODUCT-MASTER-IN.                                     00351000
       P40000-EXIT.                                                     00352000
           EXIT.                                                        00353000
