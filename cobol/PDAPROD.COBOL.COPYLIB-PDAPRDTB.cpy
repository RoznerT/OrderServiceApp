      ******************************************************************00001000
      * PDAPROD.COBOL.COPYLIB(PDAPRDTB)                                *00002000
      *                                                                *00003000
      * PRODUCT DEMONSTRATION APPLICATION (PDA)                        *00004000
      *                                                                *00005000
      * IN-MEMORY PRODUCT MASTER TABLE -- BUILT ONCE BY PDASP3 FROM    *00006000
      * THE PRODUCT-MASTER-IN FILE AND HELD FOR THE LIFE OF THE RUN    *00007000
      * UNIT SO THE STANDARD AND PERISHABLE RULES CAN SEARCH IT FOR    *00008000
      * EVERY ITEM ON EVERY ORDER WITHOUT RE-READING THE FILE.  THE    *00009000
      * TABLE IS BINARY SEARCHED (SEARCH ALL) SO THE PRODUCT-MASTER-IN *00010000
      * FILE MUST ARRIVE IN PM-PRODUCT-ID SEQUENCE.                    *00011000
      ******************************************************************00012000
       77  PDT-PRODUCT-MAX             PIC S9(05)  VALUE +2000  COMP-3. 00013000
       77  PDT-PRODUCT-COUNT           PIC S9(05)  VALUE ZERO   COMP-3. 00014000
       01  PDA-PRODUCT-TABLE.                                           00015000
           05  PDT-PRODUCT-ENTRY       OCCURS 2000 TIMES                00016000
                                       ASCENDING KEY IS PDT-PRODUCT-ID  00017000
                                       INDEXED BY PDT-IX.               00018000
               10  PDT-PRODUCT-ID      PIC X(10).                       00019000
               10  PDT-STOCK-QTY       PIC S9(07)     COMP-3.           00020000
               10  PDT-EXPIRY-DATE     PIC 9(08).                       00021000
               10  FILLER              PIC X(05).                       00022000
      *                                                                 00023000
      *    PDT-STOCK-QTY IS DECREMENTED IN PLACE AS STANDARD ITEMS      00024000
      *    ARE RESERVED, SO LATER ORDERS IN THE SAME RUN SEE THE        00025000
      *    REDUCED BALANCE.                                             00026000
      *                                                                 00027000
