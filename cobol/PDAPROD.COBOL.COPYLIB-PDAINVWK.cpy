      ******************************************************************00001000
      * PDAPROD.COBOL.COPYLIB(PDAINVWK)                                *00002000
      *                                                                *00003000
      * PRODUCT DEMONSTRATION APPLICATION (PDA)                        *00004000
      * INVENTORY CHECK PARAMETER AREA                                 *00005000
      * LENGTH = 2802                                                  *00006000
      *                                                                *00007000
      * PASSED BY PDAB10 ON EACH CALL TO PDASP3.  THE ORDER HEADER     *00008000
      * AND ITEM TABLE ARE SET BY PDAB10 BEFORE THE CALL; PDASP3 SETS  *00009000
      * INVCK-APPROVED, INVCK-UNAVAIL-COUNT, INVCK-UNAVAIL-LIST AND    *00010000
      * INVCK-ERROR-MSG BEFORE RETURNING.                              *00011000
      ******************************************************************00012000
       01  INVCK-PARMS.                                                 00013000
           05  INVCK-ORDER-ID          PIC X(12).                       00014000
           05  INVCK-CUSTOMER-NAME     PIC X(30).                       00015000
           05  INVCK-ITEM-COUNT        PIC 9(02).                       00016000
           05  INVCK-ITEM-TABLE        OCCURS 99 TIMES                  00017000
                                       INDEXED BY INVCK-IX.             00018000
               10  INVCK-PRODUCT-ID    PIC X(10).                       00019000
               10  INVCK-QUANTITY      PIC 9(05).                       00020000
               10  INVCK-CATEGORY      PIC X(10).                       00021000
           05  INVCK-APPROVED          PIC X(01).                       00022000
               88  INVCK-IS-APPROVED       VALUE 'Y'.                   00023000
               88  INVCK-IS-REJECTED       VALUE 'N'.                   00024000
           05  INVCK-UNAVAIL-COUNT     PIC 9(02).                       00025000
           05  INVCK-UNAVAIL-LIST      OCCURS 20 TIMES                  00026000
                                       PIC X(10).                       00027000
           05  INVCK-ERROR-MSG         PIC X(60).                       00028000
           05  FILLER                  PIC X(20).                       00029000
